000100******************************************************************        
000200* COPY MEMBER : AGFACT                                          *         
000300* APLICACION  : AGROPECUARIA - INVENTARIOS Y FACTURACION        *         
000400* CONTENIDO   : CABECERA DE FACTURA DE VENTA                    *         
000500* USADO POR   : AGFC1B01, AGPG1B01                              *         
000600* NOTA        : SUBTOTAL/IVA/TOTAL SE CALCULAN EN AGFC1B01 Y SE *         
000700*             : GRABAN AQUI. AGPG1B01 SOLO CAMBIA FAC-PAGADA.   *         
000800* 07/03/15 REM REQ-0733 PORCENTAJE/SUBTOTAL/IVA/TOTAL PASAN A   *         
000900*             : COMP-3 (EMPAQUE). SE ELIMINA EL DESGLOSE         *        
001000*             : FAC-TOTAL-R ENTERO/DECIMAL, NO APLICABLE SOBRE  *         
001100*             : CAMPO EMPACADO Y SIN REFERENCIAS EN EL LOTE.    *         
001200******************************************************************        
001300 01  REG-AGFACT.                                                          
001400     02  FAC-ID                   PIC 9(09).                              
001500     02  FAC-NUMERO               PIC X(20).                              
001600     02  FAC-FECHA                PIC 9(08).                              
001700     02  FAC-FECHA-R REDEFINES FAC-FECHA.                                 
001800         04  FAC-FECHA-ANIO       PIC 9(04).                              
001900         04  FAC-FECHA-MES        PIC 9(02).                              
002000         04  FAC-FECHA-DIA        PIC 9(02).                              
002100     02  FAC-CLIENTE-CODIGO       PIC X(15).                              
002200     02  FAC-TIPO-VENTA           PIC X(10).                              
002300         88  FAC-ES-CONTADO                 VALUE "CONTADO   ".           
002400         88  FAC-ES-CREDITO                 VALUE "CREDITO   ".           
002500     02  FAC-PAGADA               PIC 9(01) VALUE ZEROES.                 
002600         88  FAC-PAGADA-SI                  VALUE 1.                      
002700         88  FAC-PAGADA-NO                  VALUE 0.                      
002800     02  FAC-PORCENTAJE-IVA       PIC S9(03)V9(02) COMP-3.                
002900     02  FAC-SUBTOTAL             PIC S9(12)V9(02) COMP-3.                
003000     02  FAC-IVA                  PIC S9(12)V9(02) COMP-3.                
003100     02  FAC-TOTAL                PIC S9(12)V9(02) COMP-3.                
003200     02  FILLER                   PIC X(10) VALUE SPACES.                 
