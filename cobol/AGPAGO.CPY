000100******************************************************************        
000200* COPY MEMBER : AGPAGO                                           *        
000300* APLICACION  : AGROPECUARIA - INVENTARIOS Y FACTURACION         *        
000400* CONTENIDO   : TRANSACCION DE SOLICITUD DE PAGO DE FACTURA      *        
000500* USADO POR   : AGPG1B01                                         *        
000600* NOTA        : UN RENGLON POR FACTURA A CANCELAR EN LA CORRIDA. *        
000700******************************************************************        
000800 01  REG-AGPAGO.                                                          
000900     02  PAG-FACTURA-NUMERO       PIC X(20).                              
001000     02  PAG-FECHA-PAGO           PIC 9(08).                              
001100     02  FILLER                   PIC X(10) VALUE SPACES.                 
