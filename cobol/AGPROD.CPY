000100******************************************************************        
000200* COPY MEMBER : AGPROD                                          *         
000300* APLICACION  : AGROPECUARIA - INVENTARIOS Y FACTURACION        *         
000400* CONTENIDO   : MAESTRO DE PRODUCTOS (CATALOGO E EXISTENCIAS)   *         
000500* USADO POR   : AGMV1B01, AGFC1B01                              *         
000600* NOTA        : REGLA DE NEGOCIO PRECIO-VENTA >= PRECIO-COMPRA  *         
000700*             : SE VALIDA EN EL MANTENIMIENTO DEL CATALOGO, NO  *         
000800*             : EN ESTE LOTE (ES CONTROL DE ALTA/CAMBIO).       *         
000900* 07/03/15 REM REQ-0733 EXISTENCIA Y PRECIO PASAN A COMP-3      *         
001000*             : (EMPAQUE), IGUAL QUE EL RESTO DEL LOTE.         *         
001100******************************************************************        
001200 01  REG-AGPROD.                                                          
001300     02  PRD-CODIGO              PIC X(15).                               
001400     02  PRD-CODIGO-R REDEFINES PRD-CODIGO.                               
001500         04  PRD-COD-PREFIJO     PIC X(05).                               
001600         04  PRD-COD-GUION       PIC X(01).                               
001700         04  PRD-COD-SECUENCIA   PIC X(09).                               
001800     02  PRD-NOMBRE               PIC X(80).                              
001900     02  PRD-TIPO                 PIC X(30).                              
002000     02  PRD-DESCRIPCION          PIC X(200).                             
002100     02  PRD-ACTIVO               PIC 9(01) VALUE ZEROES.                 
002200         88  PRD-ACTIVO-SI                  VALUE 1.                      
002300         88  PRD-ACTIVO-NO                  VALUE 0.                      
002400     02  PRD-UNIDAD-MEDIDA        PIC X(20).                              
002500     02  PRD-STOCK-ACTUAL         PIC S9(10)V9(02) COMP-3.                
002600     02  PRD-STOCK-MINIMO         PIC S9(10)V9(02) COMP-3.                
002700     02  PRD-PRECIO-COMPRA        PIC S9(10)V9(02) COMP-3.                
002800     02  PRD-PRECIO-VENTA         PIC S9(10)V9(02) COMP-3.                
002900     02  PRD-IVA                  PIC S9(03)V9(02) COMP-3.                
003000     02  FILLER                   PIC X(01) VALUE SPACES.                 
