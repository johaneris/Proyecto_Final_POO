000100******************************************************************        
000200* FECHA       : 06/09/1992                                       *        
000300* PROGRAMADOR : R. ESPINOZA MAIRENA                              *        
000400* APLICACION  : AGROPECUARIA - INVENTARIOS Y FACTURACION         *        
000500* PROGRAMA    : AGFC1B01                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : ARMA Y TOTALIZA LAS FACTURAS DE VENTA A PARTIR   *        
000800*             : DE SUS RENGLONES (SUBTOTAL, IVA Y TOTAL), VALIDA *        
000900*             : CUPO DE CREDITO DEL CLIENTE Y ACTUALIZA EL SALDO *        
001000*             : PENDIENTE CUANDO LA VENTA ES AL CREDITO          *        
001100* ARCHIVOS    : AGDFAC=E, AGFACT=A, AGPROD=C, AGCLIE=A           *        
001200* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *        
001300* INSTALADO   : 21/09/1992                                       *        
001400* TICKET      : REQ-0166                                         *        
001500* NOMBRE      : ARMADO Y TOTALIZACION DE FACTURAS                *        
001600******************************************************************        
001700* BITACORA DE CAMBIOS                                            *        
001800******************************************************************        
001900* 06/09/1992 REM REQ-0166  VERSION INICIAL DEL PROGRAMA.         *        
002000* 21/09/1992 REM REQ-0166  SE AGREGA VALIDACION DE CUPO CREDITO. *        
002100* 14/07/1994 JCM REQ-0301  PRECIO UNITARIO NO PUEDE SER MENOR AL *        
002200*                          PRECIO DE COMPRA DEL PRODUCTO.        *        
002300* 08/03/1997 JCM REQ-0420  TASA DE IVA SE CALCULA A 4 DECIMALES  *        
002400*                          ANTES DE REDONDEAR EL MONTO DE IVA.   *        
002500* 27/12/1998 REM REQ-0499  REVISION Y2K - LLAVE ALTERNA FAC-ID   *        
002600*                          VALIDADA CON FECHAS DE 4 DIGITOS.     *        
002700* 15/01/1999 REM REQ-0499  PRUEBAS DE PASO DE SIGLO SIN HALLAZGOS*        
002800* 30/05/2002 JCM REQ-0578  FACTURA SIN RENGLONES VALIDOS QUEDA   *        
002900*                          RECHAZADA, NO SE GRABA EN CERO.       *        
003000* 07/03/2015 REM REQ-0734  MONTOS DE FACTURA A COMP-3. SELLO DE  *REQ-0734
003100*                          CORRIDA (77) PARA CIFRAS. VALIDA-     *REQ-0734
003200*                          RENGLON PASA A GO TO POR CADA RECHAZO,*REQ-0734
003300*                          EN VEZ DE ANIDAR IF/ELSE.             *REQ-0734
003400******************************************************************        
003500 IDENTIFICATION DIVISION.                                                 
003600 PROGRAM-ID.                     AGFC1B01.                                
003700 AUTHOR.                         R. ESPINOZA MAIRENA.                     
003800 INSTALLATION.                   AGROPECUARIA - DEPTO SISTEMAS.           
003900 DATE-WRITTEN.                   06/09/1992.                              
004000 DATE-COMPILED.                  30/05/2002.                              
004100 SECURITY.                       USO INTERNO - CONFIDENCIAL.              
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT AGDFAC ASSIGN TO AGDFAC                                       
004900            ORGANIZATION  IS INDEXED                                      
005000            ACCESS        IS SEQUENTIAL                                   
005100            RECORD KEY    IS DET-LLAVE                                    
005200            FILE STATUS   IS FS-AGDFAC.                                   
005300                                                                          
005400     SELECT AGFACT ASSIGN TO AGFACT                                       
005500            ORGANIZATION  IS INDEXED                                      
005600            ACCESS        IS DYNAMIC                                      
005700            RECORD KEY    IS FAC-NUMERO                                   
005800            ALTERNATE RECORD KEY IS FAC-ID                                
005900            FILE STATUS   IS FS-AGFACT                                    
006000                             FSE-AGFACT.                                  
006100                                                                          
006200     SELECT AGPROD ASSIGN TO AGPROD                                       
006300            ORGANIZATION  IS INDEXED                                      
006400            ACCESS        IS RANDOM                                       
006500            RECORD KEY    IS PRD-CODIGO                                   
006600            FILE STATUS   IS FS-AGPROD.                                   
006700                                                                          
006800     SELECT AGCLIE ASSIGN TO AGCLIE                                       
006900            ORGANIZATION  IS INDEXED                                      
007000            ACCESS        IS RANDOM                                       
007100            RECORD KEY    IS CLI-CODIGO                                   
007200            FILE STATUS   IS FS-AGCLIE                                    
007300                             FSE-AGCLIE.                                  
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700******************************************************************        
007800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
007900******************************************************************        
008000*   RENGLONES DE FACTURA, EN SECUENCIA POR FACTURA-ID + LINEA             
008100 FD  AGDFAC                                                               
008200     LABEL RECORD IS STANDARD.                                            
008300     COPY AGDFAC.                                                         
008400*   CABECERA DE FACTURA                                                   
008500 FD  AGFACT                                                               
008600     LABEL RECORD IS STANDARD.                                            
008700     COPY AGFACT.                                                         
008800*   MAESTRO DE PRODUCTOS (SOLO CONSULTA DE PRECIO DE COMPRA)              
008900 FD  AGPROD                                                               
009000     LABEL RECORD IS STANDARD.                                            
009100     COPY AGPROD.                                                         
009200*   MAESTRO DE CLIENTES (CUPO Y SALDO)                                    
009300 FD  AGCLIE                                                               
009400     LABEL RECORD IS STANDARD.                                            
009500     COPY AGCLIE.                                                         
009600                                                                          
009700 WORKING-STORAGE SECTION.                                                 
009800******************************************************************        
009900*        CONTROL DE CORRIDA - SELLO Y HORA (VER BITACORA 2015)   *        
010000******************************************************************        
010100*01 WKS-CONTROL-CORRIDA.                                                  
010200 77  WKS-HORA-PROCESO          PIC X(08).                                 
010300 77  WKS-SELLO-CORRIDA  COMP-3 PIC S9(15).                                
010400******************************************************************        
010500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *        
010600******************************************************************        
010700 01  WKS-FS-STATUS.                                                       
010800     02  WKS-STATUS.                                                      
010900         04  FS-AGDFAC             PIC 9(02) VALUE ZEROES.                
011000         04  FS-AGFACT             PIC 9(02) VALUE ZEROES.                
011100         04  FSE-AGFACT.                                                  
011200             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.              
011300             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.              
011400             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.              
011500         04  FS-AGPROD             PIC 9(02) VALUE ZEROES.                
011600         04  FS-AGCLIE             PIC 9(02) VALUE ZEROES.                
011700         04  FSE-AGCLIE.                                                  
011800             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.              
011900             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.              
012000             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.              
012100         04  PROGRAMA              PIC X(08) VALUE SPACES.                
012200         04  ARCHIVO               PIC X(08) VALUE SPACES.                
012300         04  ACCION                PIC X(10) VALUE SPACES.                
012400         04  LLAVE                 PIC X(20) VALUE SPACES.                
012500         04  FILLER                PIC X(05) VALUE SPACES.                
012600******************************************************************        
012700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *        
012800******************************************************************        
012900 01  WKS-VARIABLES-TRABAJO.                                               
013000     02  WKS-FIN-AGDFAC            PIC 9(01) COMP VALUE ZEROES.           
013100         88  FIN-AGDFAC                       VALUE 1.                    
013200     02  WKS-FACTURA-ID-ANT        PIC 9(09) COMP VALUE ZEROES.           
013300     02  WKS-HAY-FACTURA-ABIERTA   PIC 9(01) COMP VALUE ZEROES.           
013400         88  FACTURA-ABIERTA                  VALUE 1.                    
013500     02  WKS-FACTURA-OK            PIC 9(01) COMP VALUE ZEROES.           
013600         88  FACTURA-VALIDA                   VALUE 1.                    
013700     02  WKS-RENGLONES-VALIDOS     PIC 9(03) COMP VALUE ZEROES.           
013800     02  WKS-MOTIVO-RECHAZO        PIC X(40) VALUE SPACES.                
013900     02  WKS-SUBTOTAL-ACUM         PIC S9(12)V9(02) VALUE ZEROES.         
014000     02  WKS-TASA-IVA              PIC S9(01)V9(04) VALUE ZEROES.         
014100     02  WKS-IVA-CALCULADO         PIC S9(12)V9(02) VALUE ZEROES.         
014200     02  WKS-TOTAL-CALCULADO       PIC S9(12)V9(02) VALUE ZEROES.         
014300*--> DESGLOSE DEL SUBTOTAL ACUMULADO PARA CIFRAS DE CONTROL               
014400     02  WKS-SUBTOTAL-ACUM-R REDEFINES WKS-SUBTOTAL-ACUM.                 
014500         04  WKS-SUBTOTAL-ENTERO   PIC S9(12).                            
014600         04  WKS-SUBTOTAL-DECIMAL  PIC 9(02).                             
014700     02  WKS-IMPORTE-LINEA         PIC S9(12)V9(02) VALUE ZEROES.         
014800     02  WKS-SALDO-NUEVO           PIC S9(12)V9(02) VALUE ZEROES.         
014900     02  WKS-CONTADORES.                                                  
015000         04  WKS-FACTURAS-LEIDAS   PIC 9(07) COMP VALUE ZEROES.           
015100         04  WKS-FACTURAS-OK       PIC 9(07) COMP VALUE ZEROES.           
015200         04  WKS-FACTURAS-RECHAZ   PIC 9(07) COMP VALUE ZEROES.           
015300     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.            
015400     02  WKS-FECHA-SYS.                                                   
015500         04  WKS-FS-ANIO           PIC 9(04).                             
015600         04  WKS-FS-MES            PIC 9(02).                             
015700         04  WKS-FS-DIA            PIC 9(02).                             
015800     02  FILLER                    PIC X(05) VALUE SPACES.                
015900******************************************************************        
016000 PROCEDURE DIVISION.                                                      
016100******************************************************************        
016200*               S E C C I O N    P R I N C I P A L                        
016300******************************************************************        
016400 000-MAIN SECTION.                                                        
016500     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E                   
016600     PERFORM LEE-AGDFAC THRU LEE-AGDFAC-E                                 
016700     PERFORM PROCESA-RENGLONES THRU PROCESA-RENGLONES-E                   
016800             UNTIL FIN-AGDFAC                                             
016900     IF FACTURA-ABIERTA                                                   
017000        PERFORM CIERRA-FACTURA-ACTUAL THRU CIERRA-FACTURA-ACTUAL-E        
017100     END-IF                                                               
017200     PERFORM ESTADISTICAS THRU ESTADISTICAS-E                             
017300     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E                       
017400     STOP RUN.                                                            
017500 000-MAIN-E.  EXIT.                                                       
017600                                                                          
017700 APERTURA-ARCHIVOS SECTION.                                               
017800     ACCEPT WKS-FECHA-SYS FROM DATE YYYYMMDD                              
017900     ACCEPT WKS-HORA-PROCESO FROM TIME                                    
018000     COMPUTE WKS-SELLO-CORRIDA = WKS-FS-ANIO                              
018100     MOVE 'AGFC1B01' TO PROGRAMA                                          
018200     OPEN INPUT AGDFAC                                                    
018300                AGPROD                                                    
018400          I-O   AGFACT                                                    
018500                AGCLIE                                                    
018600     IF FS-AGDFAC NOT EQUAL 0                                             
018700        DISPLAY '>>> ERROR AL ABRIR ARCHIVO AGDFAC <<<'                   
018800                UPON CONSOLE                                              
018900        DISPLAY '    FILE STATUS: ' FS-AGDFAC UPON CONSOLE                
019000        MOVE 91 TO RETURN-CODE                                            
019100        STOP RUN                                                          
019200     END-IF                                                               
019300     IF FS-AGFACT NOT EQUAL 0                                             
019400        DISPLAY '>>> ERROR AL ABRIR ARCHIVO AGFACT <<<'                   
019500                UPON CONSOLE                                              
019600        DISPLAY '    FILE STATUS: ' FS-AGFACT UPON CONSOLE                
019700        MOVE 91 TO RETURN-CODE                                            
019800        STOP RUN                                                          
019900     END-IF                                                               
020000     IF FS-AGPROD NOT EQUAL 0                                             
020100        DISPLAY '>>> ERROR AL ABRIR ARCHIVO AGPROD <<<'                   
020200                UPON CONSOLE                                              
020300        MOVE 91 TO RETURN-CODE                                            
020400        STOP RUN                                                          
020500     END-IF                                                               
020600     IF FS-AGCLIE NOT EQUAL 0                                             
020700        DISPLAY '>>> ERROR AL ABRIR ARCHIVO AGCLIE <<<'                   
020800                UPON CONSOLE                                              
020900        MOVE 91 TO RETURN-CODE                                            
021000        STOP RUN                                                          
021100     END-IF.                                                              
021200 APERTURA-ARCHIVOS-E.  EXIT.                                              
021300                                                                          
021400 LEE-AGDFAC SECTION.                                                      
021500     READ AGDFAC NEXT RECORD                                              
021600       AT END                                                             
021700          MOVE 1 TO WKS-FIN-AGDFAC                                        
021800     END-READ.                                                            
021900 LEE-AGDFAC-E.  EXIT.                                                     
022000                                                                          
022100******************************************************************        
022200*   PROCESA-RENGLONES - CONTROL-BREAK SOBRE DET-FACTURA-ID       *        
022300******************************************************************        
022400 PROCESA-RENGLONES SECTION.                                               
022500     IF DET-FACTURA-ID NOT EQUAL WKS-FACTURA-ID-ANT                       
022600        IF FACTURA-ABIERTA                                                
022700           PERFORM CIERRA-FACTURA-ACTUAL                                  
022800                   THRU CIERRA-FACTURA-ACTUAL-E                           
022900        END-IF                                                            
023000        PERFORM ABRE-FACTURA-NUEVA THRU ABRE-FACTURA-NUEVA-E              
023100     END-IF                                                               
023200     PERFORM VALIDA-RENGLON THRU VALIDA-RENGLON-E                         
023300     IF FACTURA-VALIDA                                                    
023400        PERFORM CALCULA-IMPORTE-RENGLON                                   
023500                THRU CALCULA-IMPORTE-RENGLON-E                            
023600     END-IF                                                               
023700     PERFORM LEE-AGDFAC THRU LEE-AGDFAC-E.                                
023800 PROCESA-RENGLONES-E.  EXIT.                                              
023900                                                                          
024000 ABRE-FACTURA-NUEVA SECTION.                                              
024100     MOVE DET-FACTURA-ID       TO WKS-FACTURA-ID-ANT                      
024200     MOVE 1                    TO WKS-HAY-FACTURA-ABIERTA                 
024300     MOVE 1                    TO WKS-FACTURA-OK                          
024400     MOVE ZEROES               TO WKS-SUBTOTAL-ACUM                       
024500     MOVE 0                    TO WKS-RENGLONES-VALIDOS                   
024600     MOVE SPACES               TO WKS-MOTIVO-RECHAZO                      
024700     MOVE DET-FACTURA-ID       TO FAC-ID                                  
024800     READ AGFACT KEY IS FAC-ID                                            
024900       INVALID KEY                                                        
025000          MOVE 0 TO WKS-FACTURA-OK                                        
025100          MOVE 'CABECERA DE FACTURA NO ENCONTRADA'                        
025200               TO WKS-MOTIVO-RECHAZO                                      
025300     END-READ.                                                            
025400 ABRE-FACTURA-NUEVA-E.  EXIT.                                             
025500                                                                          
025600******************************************************************        
025700*   VALIDA-RENGLON - CANTIDAD, PRECIO Y PISO DE PRECIO DE COSTO  *        
025800* 07/03/2015 REM REQ-0734  SE CAMBIA A SALIDA POR GO TO EN CUANTO*REQ-0734
025900*             SE DETECTA EL PRIMER MOTIVO DE RECHAZO, EN VEZ DEL *REQ-0734
026000*             IF/ELSE ANIDADO DE 4 NIVELES (VER BITACORA).       *REQ-0734
026100******************************************************************        
026200 VALIDA-RENGLON SECTION.                                                  
026300     IF NOT FACTURA-VALIDA                                                
026400        GO TO VALIDA-RENGLON-E                                            
026500     END-IF                                                               
026600     IF DET-CANTIDAD NOT > ZEROES                                         
026700        MOVE 0 TO WKS-FACTURA-OK                                          
026800        MOVE 'CANTIDAD DE RENGLON DEBE SER MAYOR A CERO'                  
026900             TO WKS-MOTIVO-RECHAZO                                        
027000        GO TO VALIDA-RENGLON-E                                            
027100     END-IF                                                               
027200     IF DET-PRECIO-UNITARIO NOT > ZEROES                                  
027300        MOVE 0 TO WKS-FACTURA-OK                                          
027400        MOVE 'PRECIO UNITARIO DEBE SER MAYOR A CERO'                      
027500             TO WKS-MOTIVO-RECHAZO                                        
027600        GO TO VALIDA-RENGLON-E                                            
027700     END-IF                                                               
027800     MOVE DET-PRODUCTO-CODIGO TO PRD-CODIGO                               
027900     READ AGPROD                                                          
028000       INVALID KEY                                                        
028100          MOVE 0 TO WKS-FACTURA-OK                                        
028200          MOVE 'PRODUCTO DEL RENGLON NO EXISTE'                           
028300               TO WKS-MOTIVO-RECHAZO                                      
028400     END-READ                                                             
028500     IF NOT FACTURA-VALIDA                                                
028600        GO TO VALIDA-RENGLON-E                                            
028700     END-IF                                                               
028800     IF DET-PRECIO-UNITARIO < PRD-PRECIO-COMPRA                           
028900        MOVE 0 TO WKS-FACTURA-OK                                          
029000        MOVE 'PRECIO UNITARIO MENOR AL COSTO'                             
029100             TO WKS-MOTIVO-RECHAZO                                        
029200     END-IF.                                                              
029300 VALIDA-RENGLON-E.  EXIT.                                                 
029400                                                                          
029500 CALCULA-IMPORTE-RENGLON SECTION.                                         
029600     COMPUTE WKS-IMPORTE-LINEA ROUNDED =                                  
029700             DET-CANTIDAD * DET-PRECIO-UNITARIO                           
029800     MOVE WKS-IMPORTE-LINEA TO DET-IMPORTE                                
029900     ADD  WKS-IMPORTE-LINEA TO WKS-SUBTOTAL-ACUM                          
030000     ADD  1                 TO WKS-RENGLONES-VALIDOS.                     
030100 CALCULA-IMPORTE-RENGLON-E.  EXIT.                                        
030200                                                                          
030300******************************************************************        
030400*   CIERRA-FACTURA-ACTUAL - TOTALIZA, VALIDA CREDITO Y GRABA     *        
030500******************************************************************        
030600 CIERRA-FACTURA-ACTUAL SECTION.                                           
030700     ADD 1 TO WKS-FACTURAS-LEIDAS                                         
030800     IF WKS-FACTURA-OK = 1 AND WKS-RENGLONES-VALIDOS = 0                  
030900        MOVE 0 TO WKS-FACTURA-OK                                          
031000        MOVE 'FACTURA SIN RENGLONES VALIDOS'                              
031100             TO WKS-MOTIVO-RECHAZO                                        
031200     END-IF                                                               
031300     IF FACTURA-VALIDA                                                    
031400        PERFORM CALCULA-IVA-Y-TOTAL THRU CALCULA-IVA-Y-TOTAL-E            
031500        IF FAC-TOTAL NOT > ZEROES                                         
031600           MOVE 0 TO WKS-FACTURA-OK                                       
031700           MOVE 'TOTAL DE FACTURA DEBE SER MAYOR A CERO'                  
031800                TO WKS-MOTIVO-RECHAZO                                     
031900        END-IF                                                            
032000     END-IF                                                               
032100     IF FACTURA-VALIDA AND FAC-ES-CREDITO                                 
032200        PERFORM VALIDA-CREDITO-CLIENTE                                    
032300                THRU VALIDA-CREDITO-CLIENTE-E                             
032400     END-IF                                                               
032500     IF FACTURA-VALIDA                                                    
032600        PERFORM REGRABA-FACTURA THRU REGRABA-FACTURA-E                    
032700        IF FAC-ES-CREDITO AND NOT FAC-PAGADA-SI                           
032800           PERFORM ACTUALIZA-SALDO-CLIENTE                                
032900                   THRU ACTUALIZA-SALDO-CLIENTE-E                         
033000        END-IF                                                            
033100        ADD 1 TO WKS-FACTURAS-OK                                          
033200     ELSE                                                                 
033300        ADD 1 TO WKS-FACTURAS-RECHAZ                                      
033400        DISPLAY 'FACTURA RECHAZADA, ID: ' WKS-FACTURA-ID-ANT              
033500                ' MOTIVO: ' WKS-MOTIVO-RECHAZO                            
033600     END-IF                                                               
033700     MOVE 0 TO WKS-HAY-FACTURA-ABIERTA.                                   
033800 CIERRA-FACTURA-ACTUAL-E.  EXIT.                                          
033900                                                                          
034000******************************************************************        
034100*  CALCULA-IVA-Y-TOTAL - TASA A 4 DECIMALES, MONTOS A 2 CON      *        
034200*  REDONDEO HALF-UP, PORCENTAJE AUSENTE (CERO) SE RESPETA        *        
034300******************************************************************        
034400 CALCULA-IVA-Y-TOTAL SECTION.                                             
034500     MOVE WKS-SUBTOTAL-ACUM TO FAC-SUBTOTAL                               
034600     COMPUTE WKS-TASA-IVA ROUNDED = FAC-PORCENTAJE-IVA / 100              
034700     COMPUTE WKS-IVA-CALCULADO ROUNDED =                                  
034800             WKS-SUBTOTAL-ACUM * WKS-TASA-IVA                             
034900     MOVE WKS-IVA-CALCULADO TO FAC-IVA                                    
035000     COMPUTE WKS-TOTAL-CALCULADO ROUNDED =                                
035100             WKS-SUBTOTAL-ACUM + WKS-IVA-CALCULADO                        
035200     MOVE WKS-TOTAL-CALCULADO TO FAC-TOTAL.                               
035300 CALCULA-IVA-Y-TOTAL-E.  EXIT.                                            
035400                                                                          
035500******************************************************************        
035600*  VALIDA-CREDITO-CLIENTE - CUPO DISPONIBLE Y PERMISO DE CREDITO *        
035700******************************************************************        
035800 VALIDA-CREDITO-CLIENTE SECTION.                                          
035900     MOVE FAC-CLIENTE-CODIGO TO CLI-CODIGO                                
036000     READ AGCLIE                                                          
036100       INVALID KEY                                                        
036200          MOVE 0 TO WKS-FACTURA-OK                                        
036300          MOVE 'CLIENTE DE LA FACTURA NO EXISTE'                          
036400               TO WKS-MOTIVO-RECHAZO                                      
036500     END-READ                                                             
036600     IF FACTURA-VALIDA                                                    
036700        IF NOT CLI-CREDITO-SI                                             
036800           MOVE 0 TO WKS-FACTURA-OK                                       
036900           MOVE 'CLIENTE NO TIENE CREDITO AUTORIZADO'                     
037000                TO WKS-MOTIVO-RECHAZO                                     
037100        ELSE                                                              
037200           IF (CLI-SALDO-PENDIENTE + FAC-TOTAL) >                         
037300              CLI-LIMITE-CREDITO                                          
037400              MOVE 0 TO WKS-FACTURA-OK                                    
037500              MOVE 'FACTURA EXCEDE EL LIMITE DE CREDITO'                  
037600                   TO WKS-MOTIVO-RECHAZO                                  
037700           END-IF                                                         
037800        END-IF                                                            
037900     END-IF.                                                              
038000 VALIDA-CREDITO-CLIENTE-E.  EXIT.                                         
038100                                                                          
038200 REGRABA-FACTURA SECTION.                                                 
038300     REWRITE REG-AGFACT                                                   
038400     IF FS-AGFACT NOT = 0                                                 
038500        DISPLAY 'ERROR AL REGRABAR AGFACT, STATUS: ' FS-AGFACT            
038600                ' NUMERO: ' FAC-NUMERO                                    
038700     END-IF.                                                              
038800 REGRABA-FACTURA-E.  EXIT.                                                
038900                                                                          
039000******************************************************************        
039100*  ACTUALIZA-SALDO-CLIENTE - SUMA EL TOTAL AL SALDO PENDIENTE    *        
039200******************************************************************        
039300 ACTUALIZA-SALDO-CLIENTE SECTION.                                         
039400     COMPUTE WKS-SALDO-NUEVO ROUNDED =                                    
039500             CLI-SALDO-PENDIENTE + FAC-TOTAL                              
039600     MOVE WKS-SALDO-NUEVO TO CLI-SALDO-PENDIENTE                          
039700     REWRITE REG-AGCLIE                                                   
039800     IF FS-AGCLIE NOT = 0                                                 
039900        DISPLAY 'ERROR AL REGRABAR AGCLIE, STATUS: ' FS-AGCLIE            
040000                ' CODIGO: ' CLI-CODIGO                                    
040100     END-IF.                                                              
040200 ACTUALIZA-SALDO-CLIENTE-E.  EXIT.                                        
040300                                                                          
040400 ESTADISTICAS SECTION.                                                    
040500     DISPLAY '******************************************'                 
040600     MOVE    WKS-FACTURAS-LEIDAS TO WKS-MASCARA                           
040700     DISPLAY 'FACTURAS PROCESADAS:         ' WKS-MASCARA                  
040800     MOVE    WKS-FACTURAS-OK     TO WKS-MASCARA                           
040900     DISPLAY 'FACTURAS GRABADAS:           ' WKS-MASCARA                  
041000     MOVE    WKS-FACTURAS-RECHAZ TO WKS-MASCARA                           
041100     DISPLAY 'FACTURAS RECHAZADAS:         ' WKS-MASCARA                  
041200     DISPLAY 'SELLO DE CORRIDA:            ' WKS-SELLO-CORRIDA            
041300     DISPLAY '******************************************'.                
041400 ESTADISTICAS-E.  EXIT.                                                   
041500                                                                          
041600 CIERRA-ARCHIVOS SECTION.                                                 
041700     CLOSE AGDFAC                                                         
041800           AGFACT                                                         
041900           AGPROD                                                         
042000           AGCLIE.                                                        
042100 CIERRA-ARCHIVOS-E.  EXIT.                                                
