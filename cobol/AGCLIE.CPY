000100******************************************************************        
000200* COPY MEMBER : AGCLIE                                          *         
000300* APLICACION  : AGROPECUARIA - INVENTARIOS Y FACTURACION        *         
000400* CONTENIDO   : MAESTRO DE CLIENTES (DATOS Y CREDITO)           *         
000500* USADO POR   : AGFC1B01, AGPG1B01                              *         
000600* NOTA        : SI CLI-PERMITE-CREDITO = 0, CLI-LIMITE-CREDITO  *         
000700*             : Y CLI-SALDO-PENDIENTE PERMANECEN EN CERO Y NO SE*         
000800*             : VALIDA CUPO. BLOQUEADO POR DEUDA (DERIVADO, NO  *         
000900*             : ALMACENADO) = PERMITE-CREDITO Y SALDO >= LIMITE.*         
001000* 07/03/15 REM REQ-0733 LIMITE Y SALDO PASAN A COMP-3 (EMPAQUE),*         
001100*             : IGUAL QUE EL RESTO DEL LOTE.                    *         
001200******************************************************************        
001300 01  REG-AGCLIE.                                                          
001400     02  CLI-CODIGO               PIC X(15).                              
001500     02  CLI-CODIGO-R REDEFINES CLI-CODIGO.                               
001600         04  CLI-COD-PREFIJO      PIC X(05).                              
001700         04  CLI-COD-GUION        PIC X(01).                              
001800         04  CLI-COD-SECUENCIA    PIC X(09).                              
001900     02  CLI-NOMBRE               PIC X(80).                              
002000     02  CLI-TIPO-CLIENTE         PIC X(30).                              
002100     02  CLI-ACTIVO               PIC 9(01) VALUE ZEROES.                 
002200         88  CLI-ACTIVO-SI                  VALUE 1.                      
002300         88  CLI-ACTIVO-NO                  VALUE 0.                      
002400     02  CLI-TELEFONO             PIC X(30).                              
002500     02  CLI-EMAIL                PIC X(80).                              
002600     02  CLI-DIRECCION            PIC X(200).                             
002700     02  CLI-MUNICIPIO            PIC X(40).                              
002800     02  CLI-DEPARTAMENTO         PIC X(40).                              
002900     02  CLI-PERMITE-CREDITO      PIC 9(01) VALUE ZEROES.                 
003000         88  CLI-CREDITO-SI                 VALUE 1.                      
003100         88  CLI-CREDITO-NO                 VALUE 0.                      
003200     02  CLI-LIMITE-CREDITO       PIC S9(12)V9(02) COMP-3.                
003300     02  CLI-SALDO-PENDIENTE      PIC S9(12)V9(02) COMP-3.                
003400     02  FILLER                   PIC X(10) VALUE SPACES.                 
