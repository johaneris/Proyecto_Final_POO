000100******************************************************************        
000200* FECHA       : 12/10/1992                                       *        
000300* PROGRAMADOR : R. ESPINOZA MAIRENA                              *        
000400* APLICACION  : AGROPECUARIA - INVENTARIOS Y FACTURACION         *        
000500* PROGRAMA    : AGPG1B01                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : REGISTRA LA CANCELACION DE FACTURAS AL CREDITO A *        
000800*             : PARTIR DE UN ARCHIVO DE SOLICITUDES DE PAGO,     *        
000900*             : REBAJANDO EL SALDO PENDIENTE DEL CLIENTE         *        
001000* ARCHIVOS    : AGPAGO=E, AGFACT=A, AGCLIE=A                     *        
001100* ACCION (ES) : A=ACTUALIZA                                      *        
001200* INSTALADO   : 19/10/1992                                       *        
001300* TICKET      : REQ-0171                                         *        
001400* NOMBRE      : REGISTRO DE PAGOS DE FACTURA                     *        
001500******************************************************************        
001600* BITACORA DE CAMBIOS                                            *        
001700******************************************************************        
001800* 12/10/1992 REM REQ-0171  VERSION INICIAL DEL PROGRAMA.         *        
001900* 19/10/1992 REM REQ-0171  SE RECHAZA PAGO DE FACTURA DE CONTADO.*        
002000* 03/11/1995 JCM REQ-0338  SALDO PENDIENTE NO BAJA DE CERO       *        
002100*                          CUANDO EL PAGO EXCEDE LA DEUDA.       *        
002200* 29/12/1998 REM REQ-0501  REVISION Y2K - FECHA DE PAGO DE 4     *        
002300*                          DIGITOS DE ANIO, SIN HALLAZGOS.       *        
002400* 11/06/2001 JCM REQ-0552  SE RECHAZA PAGO DE FACTURA YA PAGADA. *        
002500* 07/03/2015 REM REQ-0735  MOTIVOS DE RECHAZO PASAN A TABLA      *REQ-0735
002600*                          WKS-TABLA-MENSAJES (ANTES LITERALES). *        
002700*                          VALIDA-PAGO USA GO TO POR RECHAZO. SE *        
002800*                          AGREGA ACUMULADOR COMP-3 (77) DE LO   *        
002900*                          PAGADO EN LA CORRIDA PARA LA BITACORA.*        
003000******************************************************************        
003100 IDENTIFICATION DIVISION.                                                 
003200 PROGRAM-ID.                     AGPG1B01.                                
003300 AUTHOR.                         R. ESPINOZA MAIRENA.                     
003400 INSTALLATION.                   AGROPECUARIA - DEPTO SISTEMAS.           
003500 DATE-WRITTEN.                   12/10/1992.                              
003600 DATE-COMPILED.                  11/06/2001.                              
003700 SECURITY.                       USO INTERNO - CONFIDENCIAL.              
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT AGPAGO ASSIGN TO AGPAGO                                       
004500            ORGANIZATION  IS SEQUENTIAL                                   
004600            ACCESS        IS SEQUENTIAL                                   
004700            FILE STATUS   IS FS-AGPAGO.                                   
004800                                                                          
004900     SELECT AGFACT ASSIGN TO AGFACT                                       
005000            ORGANIZATION  IS INDEXED                                      
005100            ACCESS        IS RANDOM                                       
005200            RECORD KEY    IS FAC-NUMERO                                   
005300            FILE STATUS   IS FS-AGFACT                                    
005400                             FSE-AGFACT.                                  
005500                                                                          
005600     SELECT AGCLIE ASSIGN TO AGCLIE                                       
005700            ORGANIZATION  IS INDEXED                                      
005800            ACCESS        IS RANDOM                                       
005900            RECORD KEY    IS CLI-CODIGO                                   
006000            FILE STATUS   IS FS-AGCLIE                                    
006100                             FSE-AGCLIE.                                  
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500******************************************************************        
006600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
006700******************************************************************        
006800*   SOLICITUDES DE PAGO DE FACTURA, UNA POR RENGLON DE ENTRADA            
006900 FD  AGPAGO                                                               
007000     LABEL RECORD IS STANDARD.                                            
007100     COPY AGPAGO.                                                         
007200*   CABECERA DE FACTURA (SE ACTUALIZA FAC-PAGADA)                         
007300 FD  AGFACT                                                               
007400     LABEL RECORD IS STANDARD.                                            
007500     COPY AGFACT.                                                         
007600*   MAESTRO DE CLIENTES (SE REBAJA EL SALDO PENDIENTE)                    
007700 FD  AGCLIE                                                               
007800     LABEL RECORD IS STANDARD.                                            
007900     COPY AGCLIE.                                                         
008000                                                                          
008100 WORKING-STORAGE SECTION.                                                 
008200******************************************************************        
008300*        CONTROL DE CORRIDA - HORA Y ACUMULADO (VER BITACORA)    *        
008400******************************************************************        
008500*01 WKS-CONTROL-CORRIDA.                                                  
008600 77  WKS-HORA-PROCESO                 PIC X(08).                          
008700 77  WKS-TOTAL-PAGADO-CORRIDA  COMP-3 PIC S9(13)V9(02).                   
008800******************************************************************        
008900*        TABLA DE MENSAJES DE RECHAZO DE VALIDA-PAGO             *        
009000******************************************************************        
009100 01  WKS-TABLA-MENSAJES.                                                  
009200     02  FILLER  PIC X(40) VALUE 'FACTURA NO EXISTE'.                     
009300     02  FILLER  PIC X(40) VALUE 'FACTURA NO ES AL CREDITO'.              
009400     02  FILLER  PIC X(40) VALUE 'FACTURA YA ESTA PAGADA'.                
009500     02  FILLER  PIC X(40) VALUE                                          
009600                     'CLIENTE DE LA FACTURA NO EXISTE'.                   
009700     02  FILLER  PIC X(05) VALUE SPACES.                                  
009800 01  WKS-MENSAJES REDEFINES WKS-TABLA-MENSAJES.                           
009900     02  WKS-MSG-RECHAZO OCCURS 4 TIMES  PIC X(40).                       
010000     02  FILLER  PIC X(05).                                               
010100******************************************************************        
010200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *        
010300******************************************************************        
010400 01  WKS-FS-STATUS.                                                       
010500     02  WKS-STATUS.                                                      
010600         04  FS-AGPAGO             PIC 9(02) VALUE ZEROES.                
010700         04  FS-AGFACT             PIC 9(02) VALUE ZEROES.                
010800         04  FSE-AGFACT.                                                  
010900             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.              
011000             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.              
011100             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.              
011200         04  FS-AGCLIE             PIC 9(02) VALUE ZEROES.                
011300         04  FSE-AGCLIE.                                                  
011400             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.              
011500             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.              
011600             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.              
011700         04  PROGRAMA              PIC X(08) VALUE SPACES.                
011800         04  ARCHIVO               PIC X(08) VALUE SPACES.                
011900         04  ACCION                PIC X(10) VALUE SPACES.                
012000         04  FILLER                PIC X(20) VALUE SPACES.                
012100******************************************************************        
012200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *        
012300******************************************************************        
012400 01  WKS-VARIABLES-TRABAJO.                                               
012500     02  WKS-FIN-AGPAGO            PIC 9(01) COMP VALUE ZEROES.           
012600         88  FIN-AGPAGO                       VALUE 1.                    
012700     02  WKS-PAGO-OK               PIC 9(01) COMP VALUE ZEROES.           
012800         88  PAGO-VALIDO                      VALUE 1.                    
012900     02  WKS-MOTIVO-RECHAZO        PIC X(40) VALUE SPACES.                
013000     02  WKS-TOTAL-A-APLICAR       PIC S9(12)V9(02) VALUE ZEROES.         
013100     02  WKS-SALDO-NUEVO           PIC S9(12)V9(02) VALUE ZEROES.         
013200*--> DESGLOSE DEL SALDO NUEVO PARA CIFRAS DE CONTROL DEL LISTADO          
013300     02  WKS-SALDO-NUEVO-R REDEFINES WKS-SALDO-NUEVO.                     
013400         04  WKS-SALDO-ENTERO      PIC S9(12).                            
013500         04  WKS-SALDO-DECIMAL     PIC 9(02).                             
013600     02  WKS-CONTADORES.                                                  
013700         04  WKS-PAGOS-LEIDOS      PIC 9(07) COMP VALUE ZEROES.           
013800         04  WKS-PAGOS-APLICADOS   PIC 9(07) COMP VALUE ZEROES.           
013900         04  WKS-PAGOS-RECHAZADOS  PIC 9(07) COMP VALUE ZEROES.           
014000     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.            
014100     02  FILLER                    PIC X(05) VALUE SPACES.                
014200 01  WKS-FECHA-PAGO-BLOQUE.                                               
014300     02  WKS-FEC-PAGO              PIC 9(08).                             
014400     02  WKS-FEC-PAGO-R REDEFINES WKS-FEC-PAGO.                           
014500         04  WKS-FEC-PAGO-ANIO     PIC 9(04).                             
014600         04  WKS-FEC-PAGO-MES      PIC 9(02).                             
014700         04  WKS-FEC-PAGO-DIA      PIC 9(02).                             
014800     02  FILLER                    PIC X(05) VALUE SPACES.                
014900******************************************************************        
015000 PROCEDURE DIVISION.                                                      
015100******************************************************************        
015200*               S E C C I O N    P R I N C I P A L                        
015300******************************************************************        
015400 000-MAIN SECTION.                                                        
015500     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E                   
015600     PERFORM LEE-AGPAGO THRU LEE-AGPAGO-E                                 
015700     PERFORM PROCESA-PAGOS THRU PROCESA-PAGOS-E UNTIL FIN-AGPAGO          
015800     PERFORM ESTADISTICAS THRU ESTADISTICAS-E                             
015900     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E                       
016000     STOP RUN.                                                            
016100 000-MAIN-E.  EXIT.                                                       
016200                                                                          
016300 APERTURA-ARCHIVOS SECTION.                                               
016400     ACCEPT WKS-HORA-PROCESO FROM TIME                                    
016500     MOVE 'AGPG1B01' TO PROGRAMA                                          
016600     OPEN INPUT AGPAGO                                                    
016700          I-O   AGFACT                                                    
016800                AGCLIE                                                    
016900     IF FS-AGPAGO NOT EQUAL 0                                             
017000        DISPLAY '>>> ERROR AL ABRIR ARCHIVO AGPAGO <<<'                   
017100                UPON CONSOLE                                              
017200        MOVE 91 TO RETURN-CODE                                            
017300        STOP RUN                                                          
017400     END-IF                                                               
017500     IF FS-AGFACT NOT EQUAL 0                                             
017600        DISPLAY '>>> ERROR AL ABRIR ARCHIVO AGFACT <<<'                   
017700                UPON CONSOLE                                              
017800        MOVE 91 TO RETURN-CODE                                            
017900        STOP RUN                                                          
018000     END-IF                                                               
018100     IF FS-AGCLIE NOT EQUAL 0                                             
018200        DISPLAY '>>> ERROR AL ABRIR ARCHIVO AGCLIE <<<'                   
018300                UPON CONSOLE                                              
018400        MOVE 91 TO RETURN-CODE                                            
018500        STOP RUN                                                          
018600     END-IF.                                                              
018700 APERTURA-ARCHIVOS-E.  EXIT.                                              
018800                                                                          
018900 LEE-AGPAGO SECTION.                                                      
019000     READ AGPAGO                                                          
019100       AT END                                                             
019200          MOVE 1 TO WKS-FIN-AGPAGO                                        
019300     END-READ.                                                            
019400 LEE-AGPAGO-E.  EXIT.                                                     
019500                                                                          
019600 PROCESA-PAGOS SECTION.                                                   
019700     ADD 1 TO WKS-PAGOS-LEIDOS                                            
019800     MOVE 1     TO WKS-PAGO-OK                                            
019900     MOVE SPACES TO WKS-MOTIVO-RECHAZO                                    
020000     PERFORM VALIDA-PAGO THRU VALIDA-PAGO-E                               
020100     IF PAGO-VALIDO                                                       
020200        PERFORM APLICA-PAGO THRU APLICA-PAGO-E                            
020300        ADD 1 TO WKS-PAGOS-APLICADOS                                      
020400     ELSE                                                                 
020500        ADD 1 TO WKS-PAGOS-RECHAZADOS                                     
020600        DISPLAY 'PAGO RECHAZADO, FACTURA: ' PAG-FACTURA-NUMERO            
020700                ' MOTIVO: ' WKS-MOTIVO-RECHAZO                            
020800     END-IF                                                               
020900     PERFORM LEE-AGPAGO THRU LEE-AGPAGO-E.                                
021000 PROCESA-PAGOS-E.  EXIT.                                                  
021100                                                                          
021200******************************************************************        
021300*  VALIDA-PAGO - FACTURA EXISTE, ES AL CREDITO Y NO ESTA PAGADA  *        
021400* 07/03/2015 REM REQ-0735  SALIDA POR GO TO EN CADA RECHAZO Y    *REQ-0735
021500*             MOTIVOS TOMADOS DE WKS-TABLA-MENSAJES (ANTES       *        
021600*             LITERALES REPETIDOS EN CADA MOVE).                 *        
021700******************************************************************        
021800 VALIDA-PAGO SECTION.                                                     
021900     MOVE PAG-FACTURA-NUMERO TO FAC-NUMERO                                
022000     READ AGFACT                                                          
022100       INVALID KEY                                                        
022200          MOVE 0 TO WKS-PAGO-OK                                           
022300          MOVE WKS-MSG-RECHAZO(1) TO WKS-MOTIVO-RECHAZO                   
022400     END-READ                                                             
022500     IF NOT PAGO-VALIDO                                                   
022600        GO TO VALIDA-PAGO-E                                               
022700     END-IF                                                               
022800     IF NOT FAC-ES-CREDITO                                                
022900        MOVE 0 TO WKS-PAGO-OK                                             
023000        MOVE WKS-MSG-RECHAZO(2) TO WKS-MOTIVO-RECHAZO                     
023100        GO TO VALIDA-PAGO-E                                               
023200     END-IF                                                               
023300     IF FAC-PAGADA-SI                                                     
023400        MOVE 0 TO WKS-PAGO-OK                                             
023500        MOVE WKS-MSG-RECHAZO(3) TO WKS-MOTIVO-RECHAZO                     
023600        GO TO VALIDA-PAGO-E                                               
023700     END-IF                                                               
023800     MOVE FAC-CLIENTE-CODIGO TO CLI-CODIGO                                
023900     READ AGCLIE                                                          
024000       INVALID KEY                                                        
024100          MOVE 0 TO WKS-PAGO-OK                                           
024200          MOVE WKS-MSG-RECHAZO(4) TO WKS-MOTIVO-RECHAZO                   
024300     END-READ.                                                            
024400 VALIDA-PAGO-E.  EXIT.                                                    
024500                                                                          
024600******************************************************************        
024700*  APLICA-PAGO - REBAJA SALDO PENDIENTE (PISO EN CERO) Y MARCA   *        
024800*  LA FACTURA COMO PAGADA                                        *        
024900******************************************************************        
025000 APLICA-PAGO SECTION.                                                     
025100     IF FAC-TOTAL > ZEROES                                                
025200        MOVE FAC-TOTAL TO WKS-TOTAL-A-APLICAR                             
025300     ELSE                                                                 
025400        MOVE ZEROES TO WKS-TOTAL-A-APLICAR                                
025500     END-IF                                                               
025600     COMPUTE WKS-SALDO-NUEVO ROUNDED =                                    
025700             CLI-SALDO-PENDIENTE - WKS-TOTAL-A-APLICAR                    
025800     IF WKS-SALDO-NUEVO < ZEROES                                          
025900        MOVE ZEROES TO WKS-SALDO-NUEVO                                    
026000     END-IF                                                               
026100     MOVE WKS-SALDO-NUEVO TO CLI-SALDO-PENDIENTE                          
026200     REWRITE REG-AGCLIE                                                   
026300     IF FS-AGCLIE NOT = 0                                                 
026400        DISPLAY 'ERROR AL REGRABAR AGCLIE, STATUS: ' FS-AGCLIE            
026500                ' CODIGO: ' CLI-CODIGO                                    
026600     END-IF                                                               
026700     MOVE 1 TO FAC-PAGADA                                                 
026800     REWRITE REG-AGFACT                                                   
026900     IF FS-AGFACT NOT = 0                                                 
027000        DISPLAY 'ERROR AL REGRABAR AGFACT, STATUS: ' FS-AGFACT            
027100                ' NUMERO: ' FAC-NUMERO                                    
027200     END-IF                                                               
027300     ADD WKS-TOTAL-A-APLICAR TO WKS-TOTAL-PAGADO-CORRIDA.                 
027400 APLICA-PAGO-E.  EXIT.                                                    
027500                                                                          
027600 ESTADISTICAS SECTION.                                                    
027700     DISPLAY '******************************************'                 
027800     MOVE    WKS-PAGOS-LEIDOS     TO WKS-MASCARA                          
027900     DISPLAY 'PAGOS PROCESADOS:            ' WKS-MASCARA                  
028000     MOVE    WKS-PAGOS-APLICADOS  TO WKS-MASCARA                          
028100     DISPLAY 'PAGOS APLICADOS:             ' WKS-MASCARA                  
028200     MOVE    WKS-PAGOS-RECHAZADOS TO WKS-MASCARA                          
028300     DISPLAY 'PAGOS RECHAZADOS:            ' WKS-MASCARA                  
028400     DISPLAY 'TOTAL PAGADO EN LA CORRIDA:  '                              
028500             WKS-TOTAL-PAGADO-CORRIDA                                     
028600     DISPLAY '******************************************'.                
028700 ESTADISTICAS-E.  EXIT.                                                   
028800                                                                          
028900 CIERRA-ARCHIVOS SECTION.                                                 
029000     CLOSE AGPAGO                                                         
029100           AGFACT                                                         
029200           AGCLIE.                                                        
029300 CIERRA-ARCHIVOS-E.  EXIT.                                                
