000100******************************************************************        
000200* COPY MEMBER : AGDFAC                                          *         
000300* APLICACION  : AGROPECUARIA - INVENTARIOS Y FACTURACION        *         
000400* CONTENIDO   : RENGLON DE FACTURA DE VENTA                     *         
000500* USADO POR   : AGFC1B01                                        *         
000600* NOTA        : LLAVE COMPUESTA FACTURA-ID + LINEA PARA LEER    *         
000700*             : TODOS LOS RENGLONES DE UNA FACTURA EN SECUENCIA.*         
000800* 07/03/15 REM REQ-0733 CANTIDAD/PRECIO-UNITARIO/IMPORTE PASAN  *         
000900*             : A COMP-3 (EMPAQUE), IGUAL QUE EL RESTO DEL LOTE.*         
001000******************************************************************        
001100 01  REG-AGDFAC.                                                          
001200     02  DET-LLAVE.                                                       
001300         04  DET-FACTURA-ID       PIC 9(09).                              
001400         04  DET-LINEA            PIC 9(05).                              
001500     02  DET-ID                   PIC 9(09).                              
001600     02  DET-PRODUCTO-CODIGO      PIC X(15).                              
001700     02  DET-CANTIDAD             PIC S9(10)V9(02) COMP-3.                
001800     02  DET-PRECIO-UNITARIO      PIC S9(10)V9(02) COMP-3.                
001900     02  DET-IMPORTE              PIC S9(12)V9(02) COMP-3.                
002000     02  FILLER                   PIC X(05) VALUE SPACES.                 
