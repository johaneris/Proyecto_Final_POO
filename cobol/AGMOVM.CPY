000100******************************************************************        
000200* COPY MEMBER : AGMOVM                                          *         
000300* APLICACION  : AGROPECUARIA - INVENTARIOS Y FACTURACION        *         
000400* CONTENIDO   : TRANSACCION DE MOVIMIENTO DE INVENTARIO         *         
000500* USADO POR   : AGMV1B01                                        *         
000600* NOTA        : MOV-TIPO = "ENTRADA" SUMA A STOCK, "SALIDA" RESTA         
000700*             : DE STOCK CON VALIDACION DE SUFICIENCIA.         *         
000800* 07/03/15 REM REQ-0733 MOV-CANTIDAD PASA A COMP-3 (EMPAQUE),   *         
000900*             : IGUAL QUE EL RESTO DE CANTIDADES Y MONTOS.      *         
001000******************************************************************        
001100 01  REG-AGMOVM.                                                          
001200     02  MOV-ID                   PIC 9(09).                              
001300     02  MOV-PRODUCTO-CODIGO      PIC X(15).                              
001400     02  MOV-PROVEEDOR-CODIGO     PIC X(15).                              
001500     02  MOV-TIPO                 PIC X(07).                              
001600         88  MOV-ES-ENTRADA                 VALUE "ENTRADA".              
001700         88  MOV-ES-SALIDA                  VALUE "SALIDA ".              
001800     02  MOV-FECHA                PIC 9(08).                              
001900     02  MOV-FECHA-R REDEFINES MOV-FECHA.                                 
002000         04  MOV-FECHA-ANIO       PIC 9(04).                              
002100         04  MOV-FECHA-MES        PIC 9(02).                              
002200         04  MOV-FECHA-DIA        PIC 9(02).                              
002300     02  MOV-CANTIDAD             PIC S9(10)V9(02) COMP-3.                
002400     02  MOV-OBSERVACIONES        PIC X(200).                             
002500     02  FILLER                   PIC X(05) VALUE SPACES.                 
