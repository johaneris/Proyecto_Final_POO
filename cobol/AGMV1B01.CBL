000100******************************************************************        
000200* FECHA       : 14/03/1991                                       *        
000300* PROGRAMADOR : R. ESPINOZA MAIRENA                              *        
000400* APLICACION  : AGROPECUARIA - INVENTARIOS Y FACTURACION         *        
000500* PROGRAMA    : AGMV1B01                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : APLICA LOS MOVIMIENTOS DE INVENTARIO (ENTRADAS   *        
000800*             : Y SALIDAS DE BODEGA) CONTRA EL MAESTRO DE        *        
000900*             : PRODUCTOS, ACTUALIZANDO LA EXISTENCIA ACTUAL     *        
001000* ARCHIVOS    : AGMOVM=E, AGPROD=A                               *        
001100* ACCION (ES) : A=ACTUALIZA                                      *        
001200* INSTALADO   : 02/04/1991                                       *        
001300* TICKET      : REQ-0114                                         *        
001400* NOMBRE      : APLICACION DE MOVIMIENTOS DE BODEGA              *        
001500******************************************************************        
001600* BITACORA DE CAMBIOS                                            *        
001700******************************************************************        
001800* 14/03/1991 REM REQ-0114  VERSION INICIAL DEL PROGRAMA.         *        
001900* 02/04/1991 REM REQ-0114  AJUSTE DE REDONDEO EN EXISTENCIA.     *        
002000* 19/08/1993 REM REQ-0257  SE AGREGA VALIDACION STOCK NEGATIVO.  *        
002100* 22/02/1996 JCM REQ-0389  CIFRAS DE CONTROL AL FINAL DE CORRIDA.*        
002200* 05/11/1997 JCM REQ-0431  PRODUCTO NO ENCONTRADO NO DETIENE LA  *        
002300*                          CORRIDA, SOLO RECHAZA EL MOVIMIENTO.  *        
002400* 30/12/1998 REM REQ-0500  REVISION Y2K - FECHAS A 4 DIGITOS EN  *        
002500*                          REG-AGMOVM (YA VENIAN ASI, VALIDADO). *        
002600* 11/01/1999 REM REQ-0500  PRUEBAS DE PASO DE SIGLO SIN HALLAZGOS*        
002700* 07/06/2001 JCM REQ-0562  CAMBIO ACCESO A AGPROD A DYNAMIC PARA *        
002800*                          PODER RELEER TRAS REESCRIBIR.         *        
002900* 18/09/2004 REM REQ-0611  SE AGREGA COPY DE FECHA DE CORRIDA    *        
003000*                          PARA BITACORA DE ESTADISTICAS.        *        
003100* 07/03/2015 REM REQ-0733  EXISTENCIA A COMP-3. SELLO DE CORRIDA *REQ-0733
003200*                          (77) PARA CIFRAS. VALIDA-MOVIMIENTO   *REQ-0733
003300*                          PASA A GO TO CON SALIDA POR RECHAZO.  *REQ-0733
003400******************************************************************        
003500 IDENTIFICATION DIVISION.                                                 
003600 PROGRAM-ID.                     AGMV1B01.                                
003700 AUTHOR.                         R. ESPINOZA MAIRENA.                     
003800 INSTALLATION.                   AGROPECUARIA - DEPTO SISTEMAS.           
003900 DATE-WRITTEN.                   14/03/1991.                              
004000 DATE-COMPILED.                  18/09/2004.                              
004100 SECURITY.                       USO INTERNO - CONFIDENCIAL.              
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT AGMOVM ASSIGN TO AGMOVM                                       
004900            ORGANIZATION  IS SEQUENTIAL                                   
005000            ACCESS        IS SEQUENTIAL                                   
005100            FILE STATUS   IS FS-AGMOVM.                                   
005200                                                                          
005300     SELECT AGPROD ASSIGN TO AGPROD                                       
005400            ORGANIZATION  IS INDEXED                                      
005500            ACCESS        IS DYNAMIC                                      
005600            RECORD KEY    IS PRD-CODIGO                                   
005700            FILE STATUS   IS FS-AGPROD                                    
005800                              FSE-AGPROD.                                 
005900                                                                          
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200******************************************************************        
006300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
006400******************************************************************        
006500*   TRANSACCION DE MOVIMIENTOS DE BODEGA (ENTRADA/SALIDA)                 
006600 FD  AGMOVM                                                               
006700     LABEL RECORD IS STANDARD.                                            
006800     COPY AGMOVM.                                                         
006900*   MAESTRO DE PRODUCTOS Y EXISTENCIAS                                    
007000 FD  AGPROD                                                               
007100     LABEL RECORD IS STANDARD.                                            
007200     COPY AGPROD.                                                         
007300                                                                          
007400 WORKING-STORAGE SECTION.                                                 
007500******************************************************************        
007600*        CONTROL DE CORRIDA - SELLO Y HORA (VER BITACORA 2015)   *        
007700******************************************************************        
007800*01 WKS-CONTROL-CORRIDA.                                                  
007900 77  WKS-HORA-PROCESO          PIC X(08).                                 
008000 77  WKS-SELLO-CORRIDA  COMP-3 PIC S9(15).                                
008100******************************************************************        
008200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *        
008300******************************************************************        
008400 01  WKS-FS-STATUS.                                                       
008500     02  WKS-STATUS.                                                      
008600*      TRANSACCION DE MOVIMIENTOS                                         
008700         04  FS-AGMOVM             PIC 9(02) VALUE ZEROES.                
008800*      MAESTRO DE PRODUCTOS                                               
008900         04  FS-AGPROD             PIC 9(02) VALUE ZEROES.                
009000         04  FSE-AGPROD.                                                  
009100             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.              
009200             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.              
009300             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.              
009400*      VARIABLES RUTINA DE STATUS                                         
009500         04  PROGRAMA              PIC X(08) VALUE SPACES.                
009600         04  ARCHIVO               PIC X(08) VALUE SPACES.                
009700         04  ACCION                PIC X(10) VALUE SPACES.                
009800         04  LLAVE                 PIC X(15) VALUE SPACES.                
009900         04  FILLER                PIC X(05) VALUE SPACES.                
010000******************************************************************        
010100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *        
010200******************************************************************        
010300 01  WKS-VARIABLES-TRABAJO.                                               
010400     02  WKS-FIN-AGMOVM            PIC 9(01) COMP VALUE ZEROES.           
010500         88  FIN-AGMOVM                       VALUE 1.                    
010600     02  WKS-PRODUCTO-OK           PIC 9(01) COMP VALUE ZEROES.           
010700         88  PRODUCTO-ENCONTRADO              VALUE 1.                    
010800     02  WKS-MOVTO-RECHAZADO       PIC 9(01) COMP VALUE ZEROES.           
010900         88  MOVIMIENTO-RECHAZADO              VALUE 1.                   
011000     02  WKS-MOTIVO-RECHAZO        PIC X(30) VALUE SPACES.                
011100     02  WKS-LEIDOS                PIC 9(07) COMP VALUE ZEROES.           
011200     02  WKS-APLICADOS             PIC 9(07) COMP VALUE ZEROES.           
011300     02  WKS-RECHAZADOS            PIC 9(07) COMP VALUE ZEROES.           
011400     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.            
011500     02  WKS-STOCK-NUEVO           PIC S9(10)V9(02) VALUE ZEROES.         
011600*--> DESGLOSE DEL STOCK PARA REPORTE DE CIFRAS DE CONTROL                 
011700     02  WKS-STOCK-NUEVO-R REDEFINES WKS-STOCK-NUEVO.                     
011800         04  WKS-STOCK-ENTERO      PIC S9(10).                            
011900         04  WKS-STOCK-DECIMAL     PIC 9(02).                             
012000*--> FECHA DE CORRIDA, DESGLOSADA PARA LA BITACORA                        
012100     02  WKS-FECHA-PROCESO         PIC 9(08) VALUE ZEROES.                
012200     02  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.                 
012300         04  WKS-FP-ANIO           PIC 9(04).                             
012400         04  WKS-FP-MES            PIC 9(02).                             
012500         04  WKS-FP-DIA            PIC 9(02).                             
012600     02  WKS-FECHA-SYS.                                                   
012700         04  WKS-FS-ANIO           PIC 9(04).                             
012800         04  WKS-FS-MES            PIC 9(02).                             
012900         04  WKS-FS-DIA            PIC 9(02).                             
013000     02  FILLER                    PIC X(05) VALUE SPACES.                
013100******************************************************************        
013200 PROCEDURE DIVISION.                                                      
013300******************************************************************        
013400*               S E C C I O N    P R I N C I P A L                        
013500******************************************************************        
013600 000-MAIN SECTION.                                                        
013700     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E                   
013800     PERFORM PROCESA-MOVIMIENTOS THRU PROCESA-MOVIMIENTOS-E               
013900             UNTIL FIN-AGMOVM                                             
014000     PERFORM ESTADISTICAS THRU ESTADISTICAS-E                             
014100     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E                       
014200     STOP RUN.                                                            
014300 000-MAIN-E.  EXIT.                                                       
014400                                                                          
014500 APERTURA-ARCHIVOS SECTION.                                               
014600     ACCEPT WKS-FECHA-SYS FROM DATE YYYYMMDD                              
014700     ACCEPT WKS-HORA-PROCESO FROM TIME                                    
014800     MOVE WKS-FECHA-SYS   TO WKS-FECHA-PROCESO                            
014900     COMPUTE WKS-SELLO-CORRIDA = WKS-FECHA-PROCESO                        
015000     MOVE 'AGMV1B01'      TO PROGRAMA                                     
015100     OPEN INPUT AGMOVM                                                    
015200          I-O   AGPROD                                                    
015300     IF FS-AGMOVM NOT EQUAL 0                                             
015400        MOVE 'OPEN'      TO ACCION                                        
015500        MOVE SPACES      TO LLAVE                                         
015600        MOVE 'AGMOVM'    TO ARCHIVO                                       
015700        DISPLAY '>>> ERROR AL ABRIR ARCHIVO AGMOVM <<<'                   
015800                UPON CONSOLE                                              
015900        DISPLAY '    FILE STATUS: ' FS-AGMOVM UPON CONSOLE                
016000        MOVE 91 TO RETURN-CODE                                            
016100        STOP RUN                                                          
016200     END-IF                                                               
016300     IF FS-AGPROD NOT EQUAL 0                                             
016400        MOVE 'OPEN'      TO ACCION                                        
016500        MOVE SPACES      TO LLAVE                                         
016600        MOVE 'AGPROD'    TO ARCHIVO                                       
016700        DISPLAY '>>> ERROR AL ABRIR ARCHIVO AGPROD <<<'                   
016800                UPON CONSOLE                                              
016900        DISPLAY '    FILE STATUS: ' FS-AGPROD UPON CONSOLE                
017000        MOVE 91 TO RETURN-CODE                                            
017100        PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E                    
017200        STOP RUN                                                          
017300     END-IF.                                                              
017400 APERTURA-ARCHIVOS-E.  EXIT.                                              
017500                                                                          
017600******************************************************************        
017700*          P R O C E S A   U N   M O V I M I E N T O             *        
017800******************************************************************        
017900 PROCESA-MOVIMIENTOS SECTION.                                             
018000     PERFORM LEE-AGMOVM THRU LEE-AGMOVM-E                                 
018100     IF NOT FIN-AGMOVM                                                    
018200        ADD 1 TO WKS-LEIDOS                                               
018300        MOVE 0 TO WKS-MOVTO-RECHAZADO                                     
018400        MOVE SPACES TO WKS-MOTIVO-RECHAZO                                 
018500        PERFORM BUSCA-PRODUCTO THRU BUSCA-PRODUCTO-E                      
018600        PERFORM VALIDA-MOVIMIENTO THRU VALIDA-MOVIMIENTO-E                
018700        IF NOT MOVIMIENTO-RECHAZADO                                       
018800           EVALUATE TRUE                                                  
018900              WHEN MOV-ES-ENTRADA                                         
019000                 PERFORM APLICA-ENTRADA THRU APLICA-ENTRADA-E             
019100              WHEN MOV-ES-SALIDA                                          
019200                 PERFORM APLICA-SALIDA THRU APLICA-SALIDA-E               
019300              WHEN OTHER                                                  
019400                 MOVE 1 TO WKS-MOVTO-RECHAZADO                            
019500                 MOVE 'TIPO DE MOVIMIENTO INVALIDO'                       
019600                      TO WKS-MOTIVO-RECHAZO                               
019700           END-EVALUATE                                                   
019800        END-IF                                                            
019900        IF NOT MOVIMIENTO-RECHAZADO                                       
020000           PERFORM REGRABA-PRODUCTO THRU REGRABA-PRODUCTO-E               
020100           ADD 1 TO WKS-APLICADOS                                         
020200        ELSE                                                              
020300           ADD 1 TO WKS-RECHAZADOS                                        
020400           DISPLAY 'RECHAZADO PRODUCTO: ' MOV-PRODUCTO-CODIGO             
020500                   ' MOTIVO: ' WKS-MOTIVO-RECHAZO                         
020600        END-IF                                                            
020700     END-IF.                                                              
020800 PROCESA-MOVIMIENTOS-E.  EXIT.                                            
020900                                                                          
021000 LEE-AGMOVM SECTION.                                                      
021100     READ AGMOVM                                                          
021200       AT END                                                             
021300          MOVE 1 TO WKS-FIN-AGMOVM                                        
021400     END-READ.                                                            
021500 LEE-AGMOVM-E.  EXIT.                                                     
021600                                                                          
021700 BUSCA-PRODUCTO SECTION.                                                  
021800     MOVE 0 TO WKS-PRODUCTO-OK                                            
021900     MOVE MOV-PRODUCTO-CODIGO TO PRD-CODIGO                               
022000     READ AGPROD                                                          
022100       INVALID KEY                                                        
022200          MOVE 0 TO WKS-PRODUCTO-OK                                       
022300       NOT INVALID KEY                                                    
022400          MOVE 1 TO WKS-PRODUCTO-OK                                       
022500     END-READ.                                                            
022600 BUSCA-PRODUCTO-E.  EXIT.                                                 
022700                                                                          
022800******************************************************************        
022900*  VALIDA-MOVIMIENTO - PRODUCTO PRESENTE Y CANTIDAD MAYOR A CERO *        
023000* 07/03/2015 REM REQ-0733  SE CAMBIA A SALIDA POR GO TO EN CUANTO*REQ-0733
023100*             SE DETECTA EL PRIMER MOTIVO DE RECHAZO, EN VEZ DEL *REQ-0733
023200*             IF/ELSE ANIDADO (VER BITACORA).                    *REQ-0733
023300******************************************************************        
023400 VALIDA-MOVIMIENTO SECTION.                                               
023500     IF NOT PRODUCTO-ENCONTRADO                                           
023600        MOVE 1 TO WKS-MOVTO-RECHAZADO                                     
023700        MOVE 'PRODUCTO NO ENCONTRADO' TO WKS-MOTIVO-RECHAZO               
023800        GO TO VALIDA-MOVIMIENTO-E                                         
023900     END-IF                                                               
024000     IF MOV-CANTIDAD NOT > ZEROES                                         
024100        MOVE 1 TO WKS-MOVTO-RECHAZADO                                     
024200        MOVE 'CANTIDAD DEBE SER MAYOR A CERO'                             
024300             TO WKS-MOTIVO-RECHAZO                                        
024400     END-IF.                                                              
024500 VALIDA-MOVIMIENTO-E.  EXIT.                                              
024600                                                                          
024700 APLICA-ENTRADA SECTION.                                                  
024800     COMPUTE WKS-STOCK-NUEVO ROUNDED =                                    
024900             PRD-STOCK-ACTUAL + MOV-CANTIDAD                              
025000     MOVE WKS-STOCK-NUEVO TO PRD-STOCK-ACTUAL.                            
025100 APLICA-ENTRADA-E.  EXIT.                                                 
025200                                                                          
025300******************************************************************        
025400*   APLICA-SALIDA - VALIDA SUFICIENCIA ANTES DE DESCONTAR        *        
025500******************************************************************        
025600 APLICA-SALIDA SECTION.                                                   
025700     IF PRD-STOCK-ACTUAL < MOV-CANTIDAD                                   
025800        MOVE 1 TO WKS-MOVTO-RECHAZADO                                     
025900        MOVE 'STOCK INSUFICIENTE' TO WKS-MOTIVO-RECHAZO                   
026000     ELSE                                                                 
026100        COMPUTE WKS-STOCK-NUEVO ROUNDED =                                 
026200                PRD-STOCK-ACTUAL - MOV-CANTIDAD                           
026300        MOVE WKS-STOCK-NUEVO TO PRD-STOCK-ACTUAL                          
026400     END-IF.                                                              
026500 APLICA-SALIDA-E.  EXIT.                                                  
026600                                                                          
026700 REGRABA-PRODUCTO SECTION.                                                
026800     REWRITE REG-AGPROD                                                   
026900     IF FS-AGPROD NOT = 0                                                 
027000        DISPLAY 'ERROR AL REGRABAR AGPROD, STATUS: ' FS-AGPROD            
027100                ' CODIGO: ' PRD-CODIGO                                    
027200     END-IF.                                                              
027300 REGRABA-PRODUCTO-E.  EXIT.                                               
027400                                                                          
027500 ESTADISTICAS SECTION.                                                    
027600     DISPLAY '******************************************'                 
027700     MOVE    WKS-LEIDOS      TO WKS-MASCARA                               
027800     DISPLAY 'MOVIMIENTOS LEIDOS:          ' WKS-MASCARA                  
027900     MOVE    WKS-APLICADOS   TO WKS-MASCARA                               
028000     DISPLAY 'MOVIMIENTOS APLICADOS:       ' WKS-MASCARA                  
028100     MOVE    WKS-RECHAZADOS  TO WKS-MASCARA                               
028200     DISPLAY 'MOVIMIENTOS RECHAZADOS:      ' WKS-MASCARA                  
028300     DISPLAY 'SELLO DE CORRIDA:            ' WKS-SELLO-CORRIDA            
028400     DISPLAY '******************************************'.                
028500 ESTADISTICAS-E.  EXIT.                                                   
028600                                                                          
028700 CIERRA-ARCHIVOS SECTION.                                                 
028800     CLOSE AGMOVM                                                         
028900           AGPROD.                                                        
029000 CIERRA-ARCHIVOS-E.  EXIT.                                                
